000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID. ROBPAY0M.
001500
001600 AUTHOR. K LENHARDT.
001700
001800 INSTALLATION. SSFNEW-ROBOTIK.
001900
002000 DATE-WRITTEN. 1991-06-14.
002100
002200 DATE-COMPILED.
002300
002400 SECURITY. UNCLASSIFIED.
002500
002600*****************************************************************
002700* Letzte Aenderung :: 2002-02-11
002800* Letzte Version   :: D.00.05
002900* Kurzbeschreibung :: Lohnwertberechnung fuer eine Roboter-Schicht
003000* Kurzbeschreibung :: (Arbeits-/Pausenzyklus, Tag-/Nachttarife)
003100* Auftrag          :: SSFNEW-41 SSFNEW-44 SSFNEW-52
003200*                     12345678901234567
003300* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003500*----------------------------------------------------------------*
003600* Vers.  | Datum      | von  | Kommentar                         *
003700*--------|------------|------|-----------------------------------*
003800*A.00.00 | 1991-06-14 | kl   | Neuerstellung, nur Halbtagsschicht*
003900*A.00.01 | 1991-07-02 | kl   | Tarifauswahl Werktag/Wochenende    *
004000*A.00.02 | 1992-01-20 | hm   | Rundung Tageslohn auf 2 Dezimalen  *
004100*B.00.00 | 1993-09-08 | kl   | Mehrtagesschicht (C200-TOTAL-PAY)  *
004200*                           | SSFNEW-41                          *
004300*B.00.01 | 1994-04-19 | rw   | Pausenkette ueber Tagesgrenze      *
004400*                           | (time_of_last_break)               *
004500*B.00.02 | 1995-11-30 | kl   | Trace-Zeile je Kalendertag         *
004600*C.00.00 | 1996-08-06 | hm   | Julianisches Tagesdatum statt      *
004700*                           | Kalenderbibliothek, SSFNEW-44       *
004800*C.00.01 | 1997-03-17 | rw   | Pruefung time_of_last_break < 15:00*
004900*C.00.02 | 1998-12-02 | kl   | Jahrtausendwechsel: JDN-Formel ist *
005000*                           | jahrhundertfest -- keine Aenderung *
005100*D.00.00 | 1999-05-11 | hm   | Schicht-Endetag (E300/F300)        *
005200*D.00.01 | 2000-01-27 | kl   | Abbruch bei ungueltiger Pausenzeit *
005300*D.00.02 | 2000-09-14 | rw   | Halbtagsschicht (E400/F400)        *
005400*D.00.03 | 2001-06-05 | kl   | F950: verspaetete Pausen (Endetag) *
005500*                           | ausklammern                        *
005600*D.00.04 | 2001-11-22 | hm   | K-WORK-DURATION/K-BREAK-DURATION   *
005700*                           | als Konstanten statt Literale      *
005800*D.00.05 | 2002-02-11 | kl   | SSFNEW-52: Trace ueber WK-BRK-TIME-*
005900*                           | HHMM-X, letzte Pause je Tag         *
006000*----------------------------------------------------------------*
006100*
006200* Programmbeschreibung
006300* --------------------
006400* Bekommt ueber LINK-REC Schichtanfang/-ende und die vierzeilige
006500* Rate-Tabelle (standardDay/standardNight/extraDay/extraNight).
006600* Simuliert den Arbeits-/Pausenzyklus des Roboters (8 Std. Arbeit,
006700* 1 Std. unbezahlte Pause), ermittelt je Kalendertag der Schicht
006800* die Tag-/Nachtminuten, bewertet sie mit dem Tages-/Nachttarif
006900* und liefert den aufsummierten, auf ganze Einheiten abgeschnit-
007000* tenen Schichtwert in LINK-VALUE zurueck.
007100*
007200******************************************************************
007300
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     SWITCH-15 IS ANZEIGE-VERSION
007800         ON STATUS IS SHOW-VERSION
007900     CLASS ALPHNUM IS "0123456789"
008000                      "abcdefghijklmnopqrstuvwxyz"
008100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008200                      " .,;-_!$%&/=*+".
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 WORKING-STORAGE SECTION.
009100*--------------------------------------------------------------------*
009200* Comp-Felder: Praefix Cn mit n = Anzahl Digits, WK- = Arbeitsfeld
009300*--------------------------------------------------------------------*
009400 01          COMP-FELDER.
009500     05      C4-I1               PIC S9(04) COMP.
009600
009700     05      WK-DAY-IX           PIC S9(04) COMP.
009800     05      WK-DURATION-DAYS    PIC S9(04) COMP.
009900     05      WK-HOUR             PIC S9(04) COMP.
010000     05      WK-HOURS-SINCE-BREAK PIC S9(04) COMP.
010100     05      WK-BREAK-REMAIN     PIC S9(04) COMP.
010200     05      WK-WHOLE-HOURS      PIC S9(04) COMP.
010300     05      WK-REF-MINUTE       PIC S9(04) COMP.
010400     05      WK-DOW              PIC S9(04) COMP.
010500     05      WK-BRK-IX           PIC S9(04) COMP.
010600     05      WK-BRK-COUNT        PIC S9(04) COMP.
010700     05      WK-MIN-CARRY-HOUR   PIC S9(04) COMP.
010800     05      WK-MIN-CARRY-HHMM   PIC S9(04) COMP.
010900     05      WK-BREAK-MINUTES    PIC S9(04) COMP.
011000
011100     05      WK-CONV-HH          PIC  9(02).
011200     05      WK-CONV-MM          PIC  9(02).
011300     05      WK-CONV-SS          PIC  9(02).
011400
011500 01          C9-FELDER.
011600     05      WK-JDN-IN-YEAR      PIC  9(04).
011700     05      WK-JDN-IN-MONTH     PIC  9(02).
011800     05      WK-JDN-IN-DAY       PIC  9(02).
011900     05      WK-JDN-OUT          PIC S9(09) COMP.
012000     05      WK-JDN-START        PIC S9(09) COMP.
012100     05      WK-JDN-END          PIC S9(09) COMP.
012200     05      WK-JDN-CUR          PIC S9(09) COMP.
012300     05      WK-JDN-DIVQ         PIC S9(09) COMP.
012400     05      WK-JDN-T1           PIC S9(09) COMP.
012500     05      WK-JDN-T2           PIC S9(09) COMP.
012600     05      WK-JDN-T3           PIC S9(09) COMP.
012700     05      WK-JDN-T4           PIC S9(09) COMP.
012800     05      WK-JDN-T5           PIC S9(09) COMP.
012900     05      WK-JDN-Y            PIC S9(09) COMP.
013000     05      WK-JDN-M            PIC S9(09) COMP.
013100
013200*--------------------------------------------------------------------*
013300* Display-Felder: Praefix D
013400*--------------------------------------------------------------------*
013500 01          DISPLAY-FELDER.
013600     05      D-NUM4               PIC -9(04).
013700     05      D-NUM9               PIC  9(09).
013800     05      D-HHMM               PIC  9(04).
013900     05      D-DOW                PIC  9(01).
014000
014100*--------------------------------------------------------------------*
014200* Felder mit konstantem Inhalt: Praefix K
014300*--------------------------------------------------------------------*
014400 01          KONSTANTE-FELDER.
014500     05      K-MODUL              PIC X(08)    VALUE "ROBPAY0M".
014600     05      K-WORK-DURATION       PIC S9(04) COMP VALUE 8.
014700     05      K-BREAK-DURATION      PIC S9(04) COMP VALUE 1.
014800
014900*----------------------------------------------------------------*
015000* Conditional-Felder
015100*----------------------------------------------------------------*
015200 01          SCHALTER.
015300     05      PRG-STATUS           PIC 9.
015400          88 PRG-OK                           VALUE ZERO.
015500          88 PRG-NOK                          VALUE 1 THRU 9.
015600          88 PRG-ABBRUCH                      VALUE 2.
015700
015800     05      WK-SHAPE             PIC X       VALUE "A".
015900          88 WK-SHAPE-IS-MID                  VALUE "A".
016000          88 WK-SHAPE-IS-START                VALUE "B".
016100          88 WK-SHAPE-IS-END                  VALUE "C".
016200          88 WK-SHAPE-IS-HALF                 VALUE "D".
016300
016400*--------------------------------------------------------------------*
016500* weitere Arbeitsfelder
016600*--------------------------------------------------------------------*
016700 01          ZEILE                PIC X(80) VALUE SPACES.
016800
016900**          ---> Pausenzeit HHMM, ueber Tagesgrenze mitgefuehrt
017000 01          WK-LAST-BREAK        PIC  9(04) VALUE ZERO.
017100 01          WK-LAST-BREAK-X REDEFINES WK-LAST-BREAK.
017200     05      WK-LB-HH             PIC 99.
017300     05      WK-LB-MM             PIC 99.
017400
017500**          ---> Schichtbeginn HHMM, fuer Schwellenwertvergleich (b)
017600 01          WK-SS-HHMM           PIC  9(04) VALUE ZERO.
017700 01          WK-SS-HHMM-X REDEFINES WK-SS-HHMM.
017800     05      WK-SS-HH             PIC 99.
017900     05      WK-SS-MM             PIC 99.
018000
018100**          ---> letzte Pause des Tages HHMM, fuer die Trace-Zeile
018200 01          WK-BRK-TIME-HHMM     PIC  9(04) VALUE ZERO.          D.00.05 
018300 01          WK-BRK-TIME-HHMM-X REDEFINES WK-BRK-TIME-HHMM.
018400     05      WK-BT-HH             PIC 99.
018500     05      WK-BT-MM             PIC 99.
018600
018700*--------------------------------------------------------------------*
018800* Tagestarif, aus LINK-RATE-TAB ausgewaehlt: Praefix WK-DAY/WK-NIGHT
018900*--------------------------------------------------------------------*
019000 01          WK-RATES.
019100     05      WK-WANT-DAY-KIND     PIC X(13).
019200     05      WK-WANT-NIGHT-KIND   PIC X(13).
019300     05      WK-DAY-START-HH      PIC 9(02).
019400     05      WK-DAY-START-MM      PIC 9(02).
019500     05      WK-DAY-START-SS      PIC 9(02).
019600     05      WK-DAY-END-HH        PIC 9(02).
019700     05      WK-DAY-END-MM        PIC 9(02).
019800     05      WK-DAY-END-SS        PIC 9(02).
019900     05      WK-DAY-RATE          PIC 9(04).
020000     05      WK-NIGHT-RATE        PIC 9(04).
020100     05      FILLER               PIC X(04).
020200
020300*--------------------------------------------------------------------*
020400* Minutenwerte eines Kalendertages: Praefix WK- PIC S9(05)V99
020500*--------------------------------------------------------------------*
020600 01          WK-MINUTES.
020700     05      WK-DAY-MINUTES       PIC S9(05)V99.
020800     05      WK-NIGHT-MINUTES     PIC S9(05)V99.
020900     05      WK-DAY-START-MIN     PIC S9(05)V99.
021000     05      WK-DAY-END-MIN       PIC S9(05)V99.
021100     05      WK-SHIFT-START-MIN   PIC S9(05)V99.
021200     05      WK-SHIFT-END-MIN     PIC S9(05)V99.
021300     05      WK-CONV-MINUTES      PIC S9(05)V99.
021400     05      WK-BRK-TIME-MIN      PIC S9(05)V99.
021500     05      FILLER               PIC X(04).
021600
021700*--------------------------------------------------------------------*
021800* Lohnwerte: Praefix WK- PIC S9(09)V99, niemals binaer
021900*--------------------------------------------------------------------*
022000 01          WK-PAY.
022100     05      WK-DAY-PAY           PIC S9(09)V99.
022200     05      WK-TOTAL-PAY         PIC S9(09)V99 VALUE ZERO.
022300     05      FILLER               PIC X(04).
022400
022500*--------------------------------------------------------------------*
022600* Pausentabelle des laufenden Kalendertages: Praefix WK-BRK
022700*--------------------------------------------------------------------*
022800 01          WK-BREAK-TABLE.
022900     05      WK-BRK-ENTRY OCCURS 4 TIMES INDEXED BY WK-BRK-IDX.
023000         10  WK-BRK-HOUR          PIC S9(04) COMP.
023100         10  WK-BRK-MINUTE        PIC S9(04) COMP.
023200         10  WK-BRK-SENTINEL      PIC X VALUE "N".
023300             88 WK-BRK-IS-SENTINEL        VALUE "Y".
023400         10  FILLER               PIC X(01).
023500
023600*--------------------------------------------------------------------*
023700* Parameter fuer Untermodulaufruf: Uebergabe vom Treiberprogramm
023800*--------------------------------------------------------------------*
023900 LINKAGE SECTION.
024000 01     LINK-REC.
024100    05  LINK-HDR.
024200     10 LINK-RC                 PIC S9(04) COMP.
024300*       0    = OK
024400*       9999 = Programmabbruch - ungueltige TIME-OF-LAST-BREAK
024500    05  LINK-DATA.
024600     10 LINK-SHIFT-START.
024700         15 LINK-SS-YEAR        PIC 9(04).
024800         15 LINK-SS-MONTH       PIC 9(02).
024900         15 LINK-SS-DAY         PIC 9(02).
025000         15 LINK-SS-HOUR        PIC 9(02).
025100         15 LINK-SS-MINUTE      PIC 9(02).
025200         15 LINK-SS-SECOND      PIC 9(02).
025300     10 LINK-SHIFT-END.
025400         15 LINK-SE-YEAR        PIC 9(04).
025500         15 LINK-SE-MONTH       PIC 9(02).
025600         15 LINK-SE-DAY         PIC 9(02).
025700         15 LINK-SE-HOUR        PIC 9(02).
025800         15 LINK-SE-MINUTE      PIC 9(02).
025900         15 LINK-SE-SECOND      PIC 9(02).
026000     10 LINK-RATE-TAB OCCURS 4 TIMES INDEXED BY LINK-RATE-IX.
026100         15 LINK-RATE-KIND      PIC X(13).
026200         15 LINK-RATE-START-HH  PIC 9(02).
026300         15 LINK-RATE-START-MM  PIC 9(02).
026400         15 LINK-RATE-START-SS  PIC 9(02).
026500         15 LINK-RATE-END-HH    PIC 9(02).
026600         15 LINK-RATE-END-MM    PIC 9(02).
026700         15 LINK-RATE-END-SS    PIC 9(02).
026800         15 LINK-RATE-VALUE     PIC 9(04).
026900     10 LINK-VALUE              PIC 9(09).
027000     10 FILLER                  PIC X(08).
027100
027200 PROCEDURE DIVISION USING LINK-REC.
027300******************************************************************
027400* Steuerungs-Section
027500******************************************************************
027600 A100-STEUERUNG SECTION.
027700 A100-00.
027800     IF  SHOW-VERSION
027900         DISPLAY K-MODUL " vom: " WHEN-COMPILED
028000         EXIT PROGRAM
028100     END-IF
028200
028300     PERFORM B000-VORLAUF
028400     IF PRG-ABBRUCH
028500        CONTINUE
028600     ELSE
028700        PERFORM B100-VERARBEITUNG
028800     END-IF
028900
029000     PERFORM B090-ENDE
029100     EXIT PROGRAM
029200     .
029300 A100-99.
029400     EXIT.
029500
029600******************************************************************
029700* Vorlauf
029800******************************************************************
029900 B000-VORLAUF SECTION.
030000 B000-00.
030100     PERFORM C000-INIT
030200     .
030300 B000-99.
030400     EXIT.
030500
030600******************************************************************
030700* Ende
030800******************************************************************
030900 B090-ENDE SECTION.
031000 B090-00.
031100     IF PRG-ABBRUCH
031200        MOVE 9999 TO LINK-RC
031300     ELSE
031400        MOVE ZERO TO LINK-RC
031500        MOVE WK-TOTAL-PAY TO LINK-VALUE
031600     END-IF
031700     .
031800 B090-99.
031900     EXIT.
032000
032100******************************************************************
032200* Verarbeitung: Halbtags- oder Mehrtagesschicht
032300******************************************************************
032400 B100-VERARBEITUNG SECTION.
032500 B100-00.
032600     IF  LINK-SS-YEAR  = LINK-SE-YEAR
032700     AND LINK-SS-MONTH = LINK-SE-MONTH
032800     AND LINK-SS-DAY   = LINK-SE-DAY
032900         PERFORM C100-HALF-DAY-PAY
033000     ELSE
033100         PERFORM C200-TOTAL-PAY
033200     END-IF
033300     .
033400 B100-99.
033500     EXIT.
033600
033700******************************************************************
033800* Initialisierung von Feldern und Strukturen
033900******************************************************************
034000 C000-INIT SECTION.
034100 C000-00.
034200     INITIALIZE SCHALTER
034300                WK-BREAK-TABLE
034400                WK-PAY
034500     MOVE ZERO TO WK-LAST-BREAK
034600
034700     COMPUTE WK-MIN-CARRY-HOUR = 24 - K-WORK-DURATION
034800                                     - K-BREAK-DURATION
034900     COMPUTE WK-MIN-CARRY-HHMM = WK-MIN-CARRY-HOUR * 100
035000     COMPUTE WK-BREAK-MINUTES  = K-BREAK-DURATION * 60
035100
035200     MOVE LINK-SS-YEAR  TO WK-JDN-IN-YEAR
035300     MOVE LINK-SS-MONTH TO WK-JDN-IN-MONTH
035400     MOVE LINK-SS-DAY   TO WK-JDN-IN-DAY
035500     PERFORM D160-JULIAN-DAY-NUMBER
035600     MOVE WK-JDN-OUT TO WK-JDN-START
035700
035800     MOVE LINK-SE-YEAR  TO WK-JDN-IN-YEAR
035900     MOVE LINK-SE-MONTH TO WK-JDN-IN-MONTH
036000     MOVE LINK-SE-DAY   TO WK-JDN-IN-DAY
036100     PERFORM D160-JULIAN-DAY-NUMBER
036200     MOVE WK-JDN-OUT TO WK-JDN-END
036300
036400     PERFORM D170-DAYS-BETWEEN
036500     .
036600 C000-99.
036700     EXIT.
036800
036900******************************************************************
037000* Halbtagsschicht (Schichtanfang und -ende am selben Kalendertag)
037100******************************************************************
037200 C100-HALF-DAY-PAY SECTION.
037300 C100-00.
037400     MOVE WK-JDN-START TO WK-JDN-CUR
037500     PERFORM D150-DAY-OF-WEEK
037600     PERFORM D100-SELECT-RATES
037700
037800     SET WK-SHAPE-IS-HALF TO TRUE
037900     PERFORM E400-BREAKS-HALF
038000     PERFORM F400-MINUTES-HALF
038100     PERFORM G100-CALC-PAY
038200
038300     MOVE WK-DAY-PAY TO WK-TOTAL-PAY
038400     .
038500 C100-99.
038600     EXIT.
038700
038800******************************************************************
038900* Mehrtagesschicht: je Kalendertag Pausenkette, Minuten, Lohn
039000******************************************************************
039100 C200-TOTAL-PAY SECTION.                                          B.00.00 
039200 C200-00.
039300     MOVE LINK-SS-HOUR   TO WK-LB-HH
039400     MOVE LINK-SS-MINUTE TO WK-LB-MM
039500
039600     PERFORM C200-10 VARYING WK-DAY-IX FROM ZERO BY 1
039700               UNTIL WK-DAY-IX > WK-DURATION-DAYS OR PRG-ABBRUCH
039800     .
039900 C200-10.
040000     COMPUTE WK-JDN-CUR = WK-JDN-START + WK-DAY-IX
040100     PERFORM D150-DAY-OF-WEEK
040200     PERFORM D100-SELECT-RATES
040300
040400     EVALUATE TRUE
040500        WHEN WK-DAY-IX = ZERO
040600             PERFORM C210-FIRST-DAY
040700        WHEN WK-DAY-IX = WK-DURATION-DAYS
040800             PERFORM C220-LAST-DAY
040900        WHEN OTHER
041000             PERFORM C230-MID-DAY
041100     END-EVALUATE
041200
041300     IF NOT PRG-ABBRUCH
041400        ADD WK-DAY-PAY TO WK-TOTAL-PAY
041500        PERFORM C295-TRACE-DAY
041600     END-IF
041700     .
041800 C200-99.
041900     EXIT.
042000
042100******************************************************************
042200* Schicht-Anfangstag (Arbeitsabschnitt: Schichtanfang bis 24:00)
042300******************************************************************
042400 C210-FIRST-DAY SECTION.
042500 C210-00.
042600     SET WK-SHAPE-IS-START TO TRUE
042700     PERFORM E200-BREAKS-START
042800     PERFORM F200-MINUTES-START
042900     PERFORM G100-CALC-PAY
043000     PERFORM C290-CARRY-LAST-BREAK
043100     .
043200 C210-99.
043300     EXIT.
043400
043500******************************************************************
043600* Schicht-Endetag (Arbeitsabschnitt: 00:00 bis Schichtende)
043700******************************************************************
043800 C220-LAST-DAY SECTION.
043900 C220-00.
044000     SET WK-SHAPE-IS-END TO TRUE
044100     PERFORM E300-BREAKS-END
044200     IF PRG-ABBRUCH
044300        EXIT SECTION
044400     END-IF
044500     PERFORM F300-MINUTES-END
044600     PERFORM G100-CALC-PAY
044700     PERFORM C290-CARRY-LAST-BREAK
044800     .
044900 C220-99.
045000     EXIT.
045100
045200******************************************************************
045300* Voller Mitteltag der Schicht (Arbeitsabschnitt: 00:00 bis 24:00)
045400******************************************************************
045500 C230-MID-DAY SECTION.
045600 C230-00.
045700     SET WK-SHAPE-IS-MID TO TRUE
045800     PERFORM E100-BREAKS-MID
045900     IF PRG-ABBRUCH
046000        EXIT SECTION
046100     END-IF
046200     PERFORM F100-MINUTES-MID
046300     PERFORM G100-CALC-PAY
046400     PERFORM C290-CARRY-LAST-BREAK
046500     .
046600 C230-99.
046700     EXIT.
046800
046900******************************************************************
047000* time_of_last_break fuer den Folgetag mitfuehren
047100******************************************************************
047200 C290-CARRY-LAST-BREAK SECTION.
047300 C290-00.
047400     IF WK-BRK-COUNT > ZERO
047500        MOVE WK-BRK-HOUR   (WK-BRK-COUNT) TO WK-LB-HH
047600        MOVE WK-BRK-MINUTE (WK-BRK-COUNT) TO WK-LB-MM
047700     END-IF
047800     .
047900 C290-99.
048000     EXIT.
048100
048200******************************************************************
048300* Trace-Zeile je Kalendertag (Diagnose, kein Report)
048400******************************************************************
048500 C295-TRACE-DAY SECTION.
048600 C295-00.
048700     MOVE WK-DOW TO D-DOW
048800     MOVE WK-DAY-IX TO D-NUM4
048900     IF WK-BRK-COUNT > ZERO
049000        MOVE WK-BRK-HOUR   (WK-BRK-COUNT) TO WK-BT-HH
049100        MOVE WK-BRK-MINUTE (WK-BRK-COUNT) TO WK-BT-MM
049200     END-IF
049300     STRING "Tag " DELIMITED BY SIZE,
049400            D-NUM4              DELIMITED BY SIZE,
049500            " DOW=" DELIMITED BY SIZE,
049600            D-DOW               DELIMITED BY SIZE,
049700            " letzte Pause=" DELIMITED BY SIZE,
049800            WK-BRK-TIME-HHMM    DELIMITED BY SIZE
049900       INTO ZEILE
050000     DISPLAY ZEILE
050100     .
050200 C295-99.
050300     EXIT.
050400
050500******************************************************************
050600* Tarifauswahl nach Wochentag (Mo-Fr standard, Sa/So extra)
050700******************************************************************
050800 D100-SELECT-RATES SECTION.
050900 D100-00.
051000     IF WK-DOW > 4
051100        MOVE "extraDay"      TO WK-WANT-DAY-KIND
051200        MOVE "extraNight"    TO WK-WANT-NIGHT-KIND
051300     ELSE
051400        MOVE "standardDay"   TO WK-WANT-DAY-KIND
051500        MOVE "standardNight" TO WK-WANT-NIGHT-KIND
051600     END-IF
051700
051800     PERFORM D100-10 VARYING LINK-RATE-IX FROM 1 BY 1
051900               UNTIL LINK-RATE-IX > 4
052000
052100     PERFORM D110-RATES-TO-MINUTES
052200     .
052300 D100-10.
052400     IF LINK-RATE-KIND (LINK-RATE-IX) = WK-WANT-DAY-KIND
052500        MOVE LINK-RATE-START-HH (LINK-RATE-IX)
052600                                    TO WK-DAY-START-HH
052700        MOVE LINK-RATE-START-MM (LINK-RATE-IX)
052800                                    TO WK-DAY-START-MM
052900        MOVE LINK-RATE-START-SS (LINK-RATE-IX)
053000                                    TO WK-DAY-START-SS
053100        MOVE LINK-RATE-END-HH   (LINK-RATE-IX)
053200                                    TO WK-DAY-END-HH
053300        MOVE LINK-RATE-END-MM   (LINK-RATE-IX)
053400                                    TO WK-DAY-END-MM
053500        MOVE LINK-RATE-END-SS   (LINK-RATE-IX)
053600                                    TO WK-DAY-END-SS
053700        MOVE LINK-RATE-VALUE    (LINK-RATE-IX)
053800                                    TO WK-DAY-RATE
053900     END-IF
054000
054100     IF LINK-RATE-KIND (LINK-RATE-IX) = WK-WANT-NIGHT-KIND
054200        MOVE LINK-RATE-VALUE (LINK-RATE-IX) TO WK-NIGHT-RATE
054300     END-IF
054400     .
054500 D100-99.
054600     EXIT.
054700
054800******************************************************************
054900* Tagesfenster (Tagesbeginn/-ende der ausgewaehlten Tarifzeile)
055000* in Minuten seit Mitternacht umrechnen
055100******************************************************************
055200 D110-RATES-TO-MINUTES SECTION.
055300 D110-00.
055400     MOVE WK-DAY-START-HH TO WK-CONV-HH
055500     MOVE WK-DAY-START-MM TO WK-CONV-MM
055600     MOVE WK-DAY-START-SS TO WK-CONV-SS
055700     PERFORM D050-TO-MINUTES
055800     MOVE WK-CONV-MINUTES TO WK-DAY-START-MIN
055900
056000     MOVE WK-DAY-END-HH   TO WK-CONV-HH
056100     MOVE WK-DAY-END-MM   TO WK-CONV-MM
056200     MOVE WK-DAY-END-SS   TO WK-CONV-SS
056300     PERFORM D050-TO-MINUTES
056400     MOVE WK-CONV-MINUTES TO WK-DAY-END-MIN
056500     .
056600 D110-99.
056700     EXIT.
056800
056900******************************************************************
057000* Uhrzeit (HH,MM,SS) in Minuten seit Mitternacht umrechnen,
057100* Sekunden liefern den Nachkommaanteil (SS/60)
057200******************************************************************
057300 D050-TO-MINUTES SECTION.
057400 D050-00.
057500     COMPUTE WK-CONV-MINUTES = (WK-CONV-HH * 60) + WK-CONV-MM
057600                              + (WK-CONV-SS / 60)
057700     .
057800 D050-99.
057900     EXIT.
058000
058100******************************************************************
058200* Wochentag aus dem julianischen Tagesdatum (0=Montag...6=Sonntag)
058300******************************************************************
058400 D150-DAY-OF-WEEK SECTION.
058500 D150-00.
058600     COMPUTE WK-JDN-DIVQ = WK-JDN-CUR / 7
058700     COMPUTE WK-DOW      = WK-JDN-CUR - (WK-JDN-DIVQ * 7)
058800     .
058900 D150-99.
059000     EXIT.
059100
059200******************************************************************
059300* Julianisches Tagesdatum zu Jahr/Monat/Tag (Fliegel-van Flandern)
059400* Eingabe  : WK-JDN-IN-YEAR / WK-JDN-IN-MONTH / WK-JDN-IN-DAY
059500* Ausgabe  : WK-JDN-OUT
059600* Alle Zwischenwerte werden einzeln abgeschnitten (ganzzahlige
059700* Division je COMPUTE-Satz), damit die Formel stimmt.
059800******************************************************************
059900 D160-JULIAN-DAY-NUMBER SECTION.                                  C.00.00 
060000 D160-00.
060100     COMPUTE WK-JDN-T1 = (14 - WK-JDN-IN-MONTH) / 12
060200     COMPUTE WK-JDN-Y  = WK-JDN-IN-YEAR + 4800 - WK-JDN-T1
060300     COMPUTE WK-JDN-M  = WK-JDN-IN-MONTH + (12 * WK-JDN-T1) - 3
060400
060500     COMPUTE WK-JDN-T2 = ((153 * WK-JDN-M) + 2) / 5
060600     COMPUTE WK-JDN-T3 = WK-JDN-Y / 4
060700     COMPUTE WK-JDN-T4 = WK-JDN-Y / 100
060800     COMPUTE WK-JDN-T5 = WK-JDN-Y / 400
060900
061000     COMPUTE WK-JDN-OUT = WK-JDN-IN-DAY + WK-JDN-T2
061100                        + (365 * WK-JDN-Y)
061200                        + WK-JDN-T3 - WK-JDN-T4 + WK-JDN-T5
061300                        - 32045
061400     .
061500 D160-99.
061600     EXIT.
061700
061800******************************************************************
061900* Schichtdauer in Kalendertagen: Differenz der julianischen
062000* Tagesdaten von Schichtende und Schichtanfang
062100******************************************************************
062200 D170-DAYS-BETWEEN SECTION.                                       C.00.00 
062300 D170-00.
062400     COMPUTE WK-DURATION-DAYS = WK-JDN-END - WK-JDN-START
062500     .
062600 D170-99.
062700     EXIT.
062800
062900******************************************************************
063000* Pausen erzeugen -- voller Mitteltag (Form a)
063100******************************************************************
063200 E100-BREAKS-MID SECTION.
063300 E100-00.
063400     IF WK-LB-HH < WK-MIN-CARRY-HOUR
063500        PERFORM Z900-INVALID-BREAK
063600        EXIT SECTION
063700     END-IF
063800
063900     MOVE WK-LB-MM TO WK-REF-MINUTE
064000     COMPUTE WK-HOURS-SINCE-BREAK = 24 - (WK-LB-HH
064100                                         + K-BREAK-DURATION)
064200     MOVE ZERO TO WK-BREAK-REMAIN
064300     MOVE ZERO TO WK-BRK-COUNT
064400
064500     PERFORM E050-HOUR-STEP VARYING WK-HOUR FROM 0 BY 1
064600               UNTIL WK-HOUR > 23
064700     .
064800 E100-99.
064900     EXIT.
065000
065100******************************************************************
065200* Pausen erzeugen -- Schicht-Anfangstag (Form b)
065300******************************************************************
065400 E200-BREAKS-START SECTION.
065500 E200-00.
065600     MOVE LINK-SS-HOUR   TO WK-SS-HH
065700     MOVE LINK-SS-MINUTE TO WK-SS-MM
065800
065900     IF WK-SS-HHMM NOT > WK-MIN-CARRY-HHMM
066000        MOVE LINK-SS-MINUTE TO WK-REF-MINUTE
066100        MOVE ZERO TO WK-HOURS-SINCE-BREAK
066200        MOVE ZERO TO WK-BREAK-REMAIN
066300        MOVE ZERO TO WK-BRK-COUNT
066400
066500        PERFORM E050-HOUR-STEP VARYING WK-HOUR FROM LINK-SS-HOUR
066600                  BY 1 UNTIL WK-HOUR > 23
066700     ELSE
066800        MOVE 1 TO WK-BRK-COUNT
066900        MOVE LINK-SS-HOUR   TO WK-BRK-HOUR   (1)
067000        MOVE LINK-SS-MINUTE TO WK-BRK-MINUTE (1)
067100        MOVE "Y"            TO WK-BRK-SENTINEL (1)
067200     END-IF
067300     .
067400 E200-99.
067500     EXIT.
067600
067700******************************************************************
067800* Pausen erzeugen -- Schicht-Endetag (Form c, wie Form a)
067900******************************************************************
068000 E300-BREAKS-END SECTION.
068100 E300-00.
068200     PERFORM E100-BREAKS-MID
068300     .
068400 E300-99.
068500     EXIT.
068600
068700******************************************************************
068800* Pausen erzeugen -- Halbtagsschicht (Form d)
068900******************************************************************
069000 E400-BREAKS-HALF SECTION.                                        D.00.02 
069100 E400-00.
069200     MOVE LINK-SS-HOUR   TO WK-CONV-HH
069300     MOVE LINK-SS-MINUTE TO WK-CONV-MM
069400     MOVE LINK-SS-SECOND TO WK-CONV-SS
069500     PERFORM D050-TO-MINUTES
069600     MOVE WK-CONV-MINUTES TO WK-SHIFT-START-MIN
069700
069800     MOVE LINK-SE-HOUR   TO WK-CONV-HH
069900     MOVE LINK-SE-MINUTE TO WK-CONV-MM
070000     MOVE LINK-SE-SECOND TO WK-CONV-SS
070100     PERFORM D050-TO-MINUTES
070200     MOVE WK-CONV-MINUTES TO WK-SHIFT-END-MIN
070300
070400     COMPUTE WK-WHOLE-HOURS =
070500         (WK-SHIFT-END-MIN - WK-SHIFT-START-MIN) / 60
070600
070700     IF WK-WHOLE-HOURS > K-WORK-DURATION
070800        MOVE LINK-SS-MINUTE TO WK-REF-MINUTE
070900        MOVE ZERO TO WK-HOURS-SINCE-BREAK
071000        MOVE ZERO TO WK-BREAK-REMAIN
071100        MOVE ZERO TO WK-BRK-COUNT
071200
071300        PERFORM E400-10 VARYING C4-I1 FROM 0 BY 1
071400                  UNTIL C4-I1 >= WK-WHOLE-HOURS
071500     ELSE
071600        MOVE 1 TO WK-BRK-COUNT
071700        MOVE LINK-SS-HOUR   TO WK-BRK-HOUR   (1)
071800        MOVE LINK-SS-MINUTE TO WK-BRK-MINUTE (1)
071900        MOVE "Y"            TO WK-BRK-SENTINEL (1)
072000     END-IF
072100     .
072200 E400-10.
072300     COMPUTE WK-HOUR = LINK-SS-HOUR + C4-I1
072400     PERFORM E050-HOUR-STEP
072500     .
072600 E400-99.
072700     EXIT.
072800
072900******************************************************************
073000* Ein Stundenschritt der Pausensimulation (gemeinsam fuer a/b/d)
073100******************************************************************
073200 E050-HOUR-STEP SECTION.
073300 E050-00.
073400     IF WK-BREAK-REMAIN > ZERO
073500        SUBTRACT 1 FROM WK-BREAK-REMAIN
073600     ELSE
073700        IF WK-HOURS-SINCE-BREAK >= K-WORK-DURATION
073800           IF WK-BRK-COUNT < 4
073900              ADD 1 TO WK-BRK-COUNT
074000              MOVE WK-HOUR       TO WK-BRK-HOUR   (WK-BRK-COUNT)
074100              MOVE WK-REF-MINUTE TO WK-BRK-MINUTE (WK-BRK-COUNT)
074200              MOVE "N"           TO WK-BRK-SENTINEL (WK-BRK-COUNT)
074300           END-IF
074400           MOVE ZERO TO WK-HOURS-SINCE-BREAK
074500           MOVE K-BREAK-DURATION TO WK-BREAK-REMAIN
074600        ELSE
074700           ADD 1 TO WK-HOURS-SINCE-BREAK
074800        END-IF
074900     END-IF
075000     .
075100 E050-99.
075200     EXIT.
075300
075400******************************************************************
075500* Minutensplit -- voller Mitteltag (Form a)
075600******************************************************************
075700 F100-MINUTES-MID SECTION.
075800 F100-00.
075900     COMPUTE WK-DAY-MINUTES   = WK-DAY-END-MIN - WK-DAY-START-MIN
076000     COMPUTE WK-NIGHT-MINUTES = 1440 - WK-DAY-MINUTES
076100     PERFORM F900-DEDUCT-BREAKS
076200     .
076300 F100-99.
076400     EXIT.
076500
076600******************************************************************
076700* Minutensplit -- Schicht-Anfangstag (Form b)
076800******************************************************************
076900 F200-MINUTES-START SECTION.
077000 F200-00.
077100     MOVE LINK-SS-HOUR   TO WK-CONV-HH
077200     MOVE LINK-SS-MINUTE TO WK-CONV-MM
077300     MOVE LINK-SS-SECOND TO WK-CONV-SS
077400     PERFORM D050-TO-MINUTES
077500     MOVE WK-CONV-MINUTES TO WK-SHIFT-START-MIN
077600
077700     EVALUATE TRUE
077800        WHEN WK-SHIFT-START-MIN < WK-DAY-START-MIN
077900             COMPUTE WK-DAY-MINUTES =
078000                 WK-DAY-END-MIN - WK-DAY-START-MIN
078100        WHEN WK-SHIFT-START-MIN >= WK-DAY-START-MIN
078200         AND  WK-SHIFT-START-MIN <  WK-DAY-END-MIN
078300             COMPUTE WK-DAY-MINUTES =
078400                 WK-DAY-END-MIN - WK-SHIFT-START-MIN
078500        WHEN OTHER
078600             MOVE ZERO TO WK-DAY-MINUTES
078700     END-EVALUATE
078800
078900     COMPUTE WK-NIGHT-MINUTES =
079000         (1440 - WK-SHIFT-START-MIN) - WK-DAY-MINUTES
079100
079200     PERFORM F900-DEDUCT-BREAKS
079300     .
079400 F200-99.
079500     EXIT.
079600
079700******************************************************************
079800* Minutensplit -- Schicht-Endetag (Form c)
079900******************************************************************
080000 F300-MINUTES-END SECTION.
080100 F300-00.
080200     MOVE LINK-SE-HOUR   TO WK-CONV-HH
080300     MOVE LINK-SE-MINUTE TO WK-CONV-MM
080400     MOVE LINK-SE-SECOND TO WK-CONV-SS
080500     PERFORM D050-TO-MINUTES
080600     MOVE WK-CONV-MINUTES TO WK-SHIFT-END-MIN
080700
080800     EVALUATE TRUE
080900        WHEN WK-SHIFT-END-MIN < WK-DAY-START-MIN
081000             MOVE ZERO TO WK-DAY-MINUTES
081100        WHEN WK-SHIFT-END-MIN >= WK-DAY-START-MIN
081200         AND  WK-SHIFT-END-MIN <  WK-DAY-END-MIN
081300             COMPUTE WK-DAY-MINUTES =
081400                 WK-SHIFT-END-MIN - WK-DAY-START-MIN
081500        WHEN OTHER
081600             COMPUTE WK-DAY-MINUTES =
081700                 WK-DAY-END-MIN - WK-DAY-START-MIN
081800     END-EVALUATE
081900
082000     COMPUTE WK-NIGHT-MINUTES = WK-SHIFT-END-MIN - WK-DAY-MINUTES
082100
082200     PERFORM F950-FILTER-LATE-BREAKS
082300     PERFORM F900-DEDUCT-BREAKS
082400     .
082500 F300-99.
082600     EXIT.
082700
082800******************************************************************
082900* Verspaetete Pausen des Endetages ausklammern
083000* (Pausenbeginn nach Schichtende minus BREAK-DURATION)
083100******************************************************************
083200 F950-FILTER-LATE-BREAKS SECTION.                                 D.00.03 
083300 F950-00.
083400     COMPUTE WK-BRK-TIME-MIN = WK-SHIFT-END-MIN - WK-BREAK-MINUTES
083500
083600     PERFORM F950-10 VARYING WK-BRK-IX FROM 1 BY 1
083700               UNTIL WK-BRK-IX > WK-BRK-COUNT
083800     .
083900 F950-10.
084000     IF NOT WK-BRK-IS-SENTINEL (WK-BRK-IX)
084100        COMPUTE C4-I1 = (WK-BRK-HOUR   (WK-BRK-IX) * 60)
084200                       + WK-BRK-MINUTE (WK-BRK-IX)
084300        IF C4-I1 > WK-BRK-TIME-MIN
084400           MOVE "Y" TO WK-BRK-SENTINEL (WK-BRK-IX)
084500        END-IF
084600     END-IF
084700     .
084800 F950-99.
084900     EXIT.
085000
085100******************************************************************
085200* Minutensplit -- Halbtagsschicht (Form d)
085300******************************************************************
085400 F400-MINUTES-HALF SECTION.                                       D.00.02 
085500 F400-00.
085600     EVALUATE TRUE
085700        WHEN WK-SHIFT-END-MIN   <= WK-DAY-START-MIN
085800             MOVE ZERO TO WK-DAY-MINUTES
085900        WHEN WK-SHIFT-START-MIN >= WK-DAY-END-MIN
086000             MOVE ZERO TO WK-DAY-MINUTES
086100        WHEN WK-SHIFT-START-MIN <= WK-DAY-START-MIN
086200         AND  WK-SHIFT-END-MIN   >= WK-DAY-END-MIN
086300             COMPUTE WK-DAY-MINUTES =
086400                 WK-DAY-END-MIN - WK-DAY-START-MIN
086500        WHEN WK-SHIFT-START-MIN >= WK-DAY-START-MIN
086600         AND  WK-SHIFT-END-MIN   <= WK-DAY-END-MIN
086700             COMPUTE WK-DAY-MINUTES =
086800                 WK-SHIFT-END-MIN - WK-SHIFT-START-MIN
086900        WHEN WK-SHIFT-START-MIN >= WK-DAY-START-MIN
087000             COMPUTE WK-DAY-MINUTES =
087100                 WK-DAY-END-MIN - WK-SHIFT-START-MIN
087200        WHEN OTHER
087300             COMPUTE WK-DAY-MINUTES =
087400                 WK-SHIFT-END-MIN - WK-DAY-START-MIN
087500     END-EVALUATE
087600
087700     COMPUTE WK-NIGHT-MINUTES =
087800         (WK-SHIFT-END-MIN - WK-SHIFT-START-MIN) - WK-DAY-MINUTES
087900
088000     PERFORM F900-DEDUCT-BREAKS
088100     .
088200 F400-99.
088300     EXIT.
088400
088500******************************************************************
088600* Pausenminuten von Tag- bzw. Nachtminuten abziehen
088700******************************************************************
088800 F900-DEDUCT-BREAKS SECTION.
088900 F900-00.
089000     PERFORM F900-10 VARYING WK-BRK-IX FROM 1 BY 1
089100               UNTIL WK-BRK-IX > WK-BRK-COUNT
089200     .
089300 F900-10.
089400     IF NOT WK-BRK-IS-SENTINEL (WK-BRK-IX)
089500        COMPUTE WK-BRK-TIME-MIN =
089600            (WK-BRK-HOUR (WK-BRK-IX) * 60)
089700                + WK-BRK-MINUTE (WK-BRK-IX)
089800
089900        IF WK-SHAPE-IS-HALF
090000           IF WK-BRK-TIME-MIN >= WK-DAY-START-MIN
090100           AND WK-BRK-TIME-MIN <=
090200                (WK-DAY-END-MIN - WK-BREAK-MINUTES)
090300              SUBTRACT WK-BREAK-MINUTES FROM WK-DAY-MINUTES
090400           ELSE
090500              SUBTRACT WK-BREAK-MINUTES FROM WK-NIGHT-MINUTES
090600           END-IF
090700        ELSE
090800           IF WK-BRK-TIME-MIN >= WK-DAY-START-MIN
090900           AND WK-BRK-TIME-MIN <
091000                (WK-DAY-END-MIN - WK-BREAK-MINUTES)
091100              SUBTRACT WK-BREAK-MINUTES FROM WK-DAY-MINUTES
091200           ELSE
091300              SUBTRACT WK-BREAK-MINUTES FROM WK-NIGHT-MINUTES
091400           END-IF
091500        END-IF
091600     END-IF
091700     .
091800 F900-99.
091900     EXIT.
092000
092100******************************************************************
092200* Tageslohn = Tagminuten*Tagtarif + Nachtminuten*Nachttarif,
092300* gerundet auf 2 Dezimalen
092400******************************************************************
092500 G100-CALC-PAY SECTION.
092600 G100-00.
092700     COMPUTE WK-DAY-PAY ROUNDED =
092800         (WK-DAY-MINUTES   * WK-DAY-RATE)
092900       + (WK-NIGHT-MINUTES * WK-NIGHT-RATE)
093000     .
093100 G100-99.
093200     EXIT.
093300
093400******************************************************************
093500* Abbruch: mitgefuehrte Pausenzeit liegt vor dem fruehest
093600* moeglichen Pausenbeginn des Vortages (< 24:00-BREAK-WORK)
093700******************************************************************
093800 Z900-INVALID-BREAK SECTION.                                      D.00.01 
093900 Z900-00.
094000     MOVE WK-LAST-BREAK TO D-HHMM
094100     DISPLAY "Ungueltige time_of_last_break: " D-HHMM
094200     DISPLAY "   >>> ABBRUCH <<< aus " K-MODUL
094300     SET PRG-ABBRUCH TO TRUE
094400     .
094500 Z900-99.
094600     EXIT.
094700
094800******************************************************************
094900* ENDE Source-Programm
095000******************************************************************
