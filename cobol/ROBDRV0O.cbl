000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600
000700* Sourcesafe-Module
000800?SEARCH  =ROBPAY0M
000900
001000?NOLMAP, SYMBOLS, INSPECT
001100?SAVE ALL
001200?SAVEABEND
001300?LINES 66
001400?CHECK 3
001500
001600 IDENTIFICATION DIVISION.
001700
001800 PROGRAM-ID. ROBDRV0O.
001900
002000 AUTHOR. K LENHARDT.
002100
002200 INSTALLATION. SSFNEW-ROBOTIK.
002300
002400 DATE-WRITTEN. 1991-06-14.
002500
002600 DATE-COMPILED.
002700
002800 SECURITY. UNCLASSIFIED.
002900
003000*****************************************************************
003100* Letzte Aenderung :: 2002-02-11
003200* Letzte Version   :: D.00.04
003300* Kurzbeschreibung :: Treiber fuer SSF-Modul ROBPAY0M
003400* Kurzbeschreibung :: (Lohnwertberechnung Roboter-Schicht)
003500* Auftrag          :: SSFNEW-41 SSFNEW-44 SSFNEW-52
003600*                     12345678901234567
003700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003900*----------------------------------------------------------------*
004000* Vers.  | Datum      | von  | Kommentar                         *
004100*--------|------------|------|-----------------------------------*
004200*A.00.00 | 1991-06-14 | kl   | Neuerstellung                     *
004300*A.00.01 | 1991-07-02 | kl   | Lesen Rate-Tabelle (4 Saetze)      *
004400*A.00.02 | 1992-01-20 | hm   | Ausgabe-Satz VALUE= ergaenzt       *
004500*B.00.00 | 1993-09-08 | kl   | Aufteilung in Treiber/Modul        *
004600*                           | (ROBPAY0M), SSFNEW-41              *
004700*B.00.01 | 1994-04-19 | rw   | FILE-STATUS-Auswertung haertet     *
004800*B.00.02 | 1995-11-30 | kl   | Tracezeile je Kalendertag          *
004900*C.00.00 | 1996-08-06 | hm   | Umstellung auf FD SHIFT-RATE-FILE  *
005000*                           | RECORD IS VARYING, SSFNEW-44        *
005100*C.00.01 | 1997-03-17 | rw   | Pruefung auf leere Eingabedatei    *
005200*C.00.02 | 1998-12-02 | kl   | Jahrtausendwechsel: JJJJ-Felder in *
005300*                           | RD-SHIFT-START/-END schon 4-stellig*
005400*                           | -- keine Aenderung erforderlich    *
005500*D.00.00 | 1999-05-11 | hm   | LINK-REC um LINK-RATE-TAB erweitert*
005600*D.00.01 | 2000-01-27 | kl   | Abbruchtext bei LINK-RC = 9999     *
005700*D.00.02 | 2000-09-14 | rw   | Dateizuordnung SHIFTIN/PAYOUT fest *
005800*                           | verdrahtet (vorher #DYNAMIC)       *
005900*D.00.03 | 2001-06-05 | kl   | D-TRACE-VALUE-ED fuer Tracezeile   *
006000*D.00.04 | 2002-02-11 | hm   | SSFNEW-52: Dummy-FILLER Korrektur  *
006100*----------------------------------------------------------------*
006200*
006300* Programmbeschreibung
006400* --------------------
006500* Liest einen Schicht-Satz (Start-/Endezeitstempel) und die
006600* zugehoerige vierzeilige Rate-Tabelle (standardDay/standardNight/
006700* extraDay/extraNight) aus SHIFTIN, ruft das Berechnungsmodul
006800* ROBPAY0M auf und schreibt den ermittelten Schichtwert nach
006900* PAYOUT.
007000*
007100******************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     SWITCH-15 IS ANZEIGE-VERSION
007700         ON STATUS IS SHOW-VERSION
007800     CLASS ALPHNUM IS "0123456789"
007900                      "abcdefghijklmnopqrstuvwxyz"
008000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008100                      " .,;-_!$%&/=*+".
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT SHIFT-RATE-FILE   ASSIGN TO SHIFTIN
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS  IS FILE-STATUS.
008800     SELECT PAY-RESULT-FILE   ASSIGN TO PAYOUT
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS  IS FILE-STATUS.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  SHIFT-RATE-FILE
009500     RECORD  IS VARYING IN SIZE                                   C.00.00 
009600             FROM 1 TO 80 CHARACTERS
009700             DEPENDING ON SR-REC-LEN.
009800 01  SR-RAW-LINE                 PIC X(80).
009900
010000 FD  PAY-RESULT-FILE.
010100 01  PR-RESULT-LINE               PIC X(80).
010200
010300 WORKING-STORAGE SECTION.
010400*--------------------------------------------------------------------*
010500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010600*--------------------------------------------------------------------*
010700 01          COMP-FELDER.
010800     05      C4-ANZ              PIC S9(04) COMP.
010900     05      C4-COUNT            PIC S9(04) COMP.
011000     05      C4-I1               PIC S9(04) COMP.
011100     05      C4-LINE-COUNT       PIC S9(04) COMP VALUE ZERO.
011200     05      SR-REC-LEN          PIC S9(04) COMP.
011300
011400     05      C4-X.
011500      10                         PIC X VALUE LOW-VALUE.
011600      10     C4-X2               PIC X.
011700     05      C4-NUM REDEFINES C4-X
011800                                 PIC S9(04) COMP.
011900
012000*--------------------------------------------------------------------*
012100* Display-Felder: Praefix D
012200*--------------------------------------------------------------------*
012300 01          DISPLAY-FELDER.
012400     05      D-NUM4              PIC -9(04).
012500     05      D-NUM9              PIC  9(09).
012600
012700     05      D-TRACE-VALUE       PIC  9(09) VALUE ZERO.
012800     05      D-TRACE-VALUE-ED REDEFINES D-TRACE-VALUE             D.00.03 
012900                                 PIC  ZZZZZZZZ9.
013000
013100*--------------------------------------------------------------------*
013200* Felder mit konstantem Inhalt: Praefix K
013300*--------------------------------------------------------------------*
013400 01          KONSTANTE-FELDER.
013500     05      K-MODUL             PIC X(08)    VALUE "ROBDRV0O".
013600
013700*----------------------------------------------------------------*
013800* Conditional-Felder
013900*----------------------------------------------------------------*
014000 01          SCHALTER.
014100     05      FILE-STATUS         PIC X(02).
014200          88 FILE-OK                         VALUE "00".
014300          88 FILE-EOF-ST                     VALUE "10".
014400          88 FILE-NOK                        VALUE "01" THRU "09"
014500                                                    "11" THRU "99".
014600
014700     05      MSG-STATUS          PIC 9       VALUE ZERO.
014800          88 MSG-OK                          VALUE ZERO.
014900          88 MSG-EOF                         VALUE 1.
015000
015100     05      PRG-STATUS          PIC 9.
015200          88 PRG-OK                          VALUE ZERO.
015300          88 PRG-NOK                         VALUE 1 THRU 9.
015400          88 PRG-ENDE                        VALUE 1.
015500          88 PRG-ABBRUCH                     VALUE 2.
015600
015700*--------------------------------------------------------------------*
015800* weitere Arbeitsfelder
015900*--------------------------------------------------------------------*
016000 01          WORK-FELDER.
016100     05      W-DUMMY             PIC X(02).
016200 01          ZEILE               PIC X(80) VALUE SPACES.
016300
016400*--------------------------------------------------------------------*
016500* Eingabezeile, positionsweise erschlossen: Praefix CUR-LINE
016600*--------------------------------------------------------------------*
016700 01          CUR-LINE            PIC X(80) VALUE SPACES.
016800 01          CUR-LINE-SHIFT REDEFINES CUR-LINE.
016900     05      CLS-START           PIC X(19).
017000     05      FILLER              PIC X(01).
017100     05      CLS-END             PIC X(19).
017200     05      FILLER              PIC X(41).
017300 01          CUR-LINE-RATE REDEFINES CUR-LINE.
017400     05      CLR-KIND            PIC X(13).
017500     05      FILLER              PIC X(01).
017600     05      CLR-START           PIC X(08).
017700     05      FILLER              PIC X(01).
017800     05      CLR-END             PIC X(08).
017900     05      FILLER              PIC X(01).
018000     05      CLR-VALUE           PIC X(04).
018100     05      FILLER              PIC X(44).
018200
018300*--------------------------------------------------------------------*
018400* Satzbild der zerlegten Ein-/Ausgabedaten: Praefix RD/PR
018500*--------------------------------------------------------------------*
018600 01          RD-SHIFT-RECORD.
018700     05      RD-SHIFT-START.
018800         10  RD-SS-YEAR          PIC 9(04).
018900         10  RD-SS-MONTH         PIC 9(02).
019000         10  RD-SS-DAY           PIC 9(02).
019100         10  RD-SS-HOUR          PIC 9(02).
019200         10  RD-SS-MINUTE        PIC 9(02).
019300         10  RD-SS-SECOND        PIC 9(02).
019400     05      RD-SHIFT-END.
019500         10  RD-SE-YEAR          PIC 9(04).
019600         10  RD-SE-MONTH         PIC 9(02).
019700         10  RD-SE-DAY           PIC 9(02).
019800         10  RD-SE-HOUR          PIC 9(02).
019900         10  RD-SE-MINUTE        PIC 9(02).
020000         10  RD-SE-SECOND        PIC 9(02).
020100     05      FILLER              PIC X(04).
020200
020300 01          RD-RATE-RECORD.
020400     05      RD-RATE-ENTRY OCCURS 4 TIMES INDEXED BY RD-RATE-IX.
020500         10  RD-RATE-KIND        PIC X(13).
020600         10  RD-RATE-START-HH    PIC 9(02).
020700         10  RD-RATE-START-MM    PIC 9(02).
020800         10  RD-RATE-START-SS    PIC 9(02).
020900         10  RD-RATE-END-HH      PIC 9(02).
021000         10  RD-RATE-END-MM      PIC 9(02).
021100         10  RD-RATE-END-SS      PIC 9(02).
021200         10  RD-RATE-VALUE       PIC 9(04).
021300     05      FILLER              PIC X(08).
021400
021500 01          PR-RESULT-AREA.
021600     05      PR-LITERAL          PIC X(06) VALUE "VALUE=".
021700     05      PR-VALUE            PIC 9(09).
021800     05      FILLER              PIC X(65).
021900
022000*--------------------------------------------------------------------*
022100* Parameter fuer Untermodulaufruf ROBPAY0M: Praefix LINK
022200*--------------------------------------------------------------------*
022300 01     LINK-REC.
022400    05  LINK-HDR.
022500     10 LINK-RC                 PIC S9(04) COMP.
022600*       0    = OK
022700*       9999 = Programmabbruch - ungueltige TIME-OF-LAST-BREAK
022800    05  LINK-DATA.
022900     10 LINK-SHIFT-START.
023000         15 LINK-SS-YEAR        PIC 9(04).
023100         15 LINK-SS-MONTH       PIC 9(02).
023200         15 LINK-SS-DAY         PIC 9(02).
023300         15 LINK-SS-HOUR        PIC 9(02).
023400         15 LINK-SS-MINUTE      PIC 9(02).
023500         15 LINK-SS-SECOND      PIC 9(02).
023600     10 LINK-SHIFT-END.
023700         15 LINK-SE-YEAR        PIC 9(04).
023800         15 LINK-SE-MONTH       PIC 9(02).
023900         15 LINK-SE-DAY         PIC 9(02).
024000         15 LINK-SE-HOUR        PIC 9(02).
024100         15 LINK-SE-MINUTE      PIC 9(02).
024200         15 LINK-SE-SECOND      PIC 9(02).
024300     10 LINK-RATE-TAB OCCURS 4 TIMES INDEXED BY LINK-RATE-IX.     D.00.00 
024400         15 LINK-RATE-KIND      PIC X(13).
024500         15 LINK-RATE-START-HH  PIC 9(02).
024600         15 LINK-RATE-START-MM  PIC 9(02).
024700         15 LINK-RATE-START-SS  PIC 9(02).
024800         15 LINK-RATE-END-HH    PIC 9(02).
024900         15 LINK-RATE-END-MM    PIC 9(02).
025000         15 LINK-RATE-END-SS    PIC 9(02).
025100         15 LINK-RATE-VALUE     PIC 9(04).
025200     10 LINK-VALUE              PIC 9(09).
025300     10 FILLER                  PIC X(08).
025400
025500 PROCEDURE DIVISION.
025600******************************************************************
025700* Steuerungs-Section
025800******************************************************************
025900 A100-STEUERUNG SECTION.
026000 A100-00.
026100**  ---> wenn SWITCH-15 gesetzt ist
026200**  ---> nur Uebersetzungszeitpunkt zeigen und dann beenden
026300     IF  SHOW-VERSION
026400         DISPLAY K-MODUL " vom: " WHEN-COMPILED
026500         STOP RUN
026600     END-IF
026700
026800**  ---> Vorlauf: Dateien oeffnen, Felder initialisieren
026900     PERFORM B000-VORLAUF
027000     IF PRG-ABBRUCH
027100        CONTINUE
027200     ELSE
027300        PERFORM B100-VERARBEITUNG
027400     END-IF
027500
027600**  ---> Nachlauf: Dateien schliessen
027700     PERFORM B090-ENDE
027800     STOP RUN
027900     .
028000 A100-99.
028100     EXIT.
028200
028300******************************************************************
028400* Vorlauf
028500******************************************************************
028600 B000-VORLAUF SECTION.
028700 B000-00.
028800     PERFORM C000-INIT
028900     PERFORM F100-OPEN-FILES
029000     .
029100 B000-99.
029200     EXIT.
029300
029400******************************************************************
029500* Ende
029600******************************************************************
029700 B090-ENDE SECTION.
029800 B090-00.
029900     IF PRG-ABBRUCH
030000        DISPLAY "   >>> ABBRUCH !!! <<< aus >",
030100                K-MODUL,
030200                "<"
030300     END-IF
030400
030500     CLOSE SHIFT-RATE-FILE
030600     CLOSE PAY-RESULT-FILE
030700     .
030800 B090-99.
030900     EXIT.
031000
031100******************************************************************
031200* Verarbeitung
031300******************************************************************
031400 B100-VERARBEITUNG SECTION.
031500 B100-00.
031600**--> 1. Satz = Schichtzeiten
031700     PERFORM D100-READ-LINE
031800     IF MSG-EOF
031900        DISPLAY "Eingabedatei SHIFTIN ist leer"
032000        SET PRG-ABBRUCH TO TRUE
032100        EXIT SECTION
032200     END-IF
032300     PERFORM D200-PARSE-SHIFT-LINE
032400
032500**--> 2. bis 5. Satz = Rate-Tabelle (4 Eintraege)
032600     PERFORM D210-READ-RATE-TABLE
032700     IF PRG-ABBRUCH
032800        EXIT SECTION
032900     END-IF
033000
033100**--> Aufbereiten LINK-REC und Aufruf des Berechnungsmoduls
033200     PERFORM D250-FILL-LINK-REC
033300     CALL "ROBPAY0M"    USING LINK-REC
033400     EVALUATE LINK-RC
033500
033600        WHEN   ZERO   CONTINUE
033700
033800       WHEN   9999   DISPLAY " RC 9999 = ABBRUCH aus ROBPAY0M"    D.00.01 
033900                      SET PRG-ABBRUCH TO TRUE
034000
034100        WHEN   OTHER  MOVE LINK-RC TO D-NUM4
034200                      DISPLAY " unbekannter RC: ",
034300                                D-NUM4,
034400                              " aus ROBPAY0M"
034500                      SET PRG-ABBRUCH TO TRUE
034600
034700     END-EVALUATE
034800     IF PRG-ABBRUCH
034900        EXIT SECTION
035000     END-IF
035100
035200     PERFORM D300-WRITE-RESULT
035300     .
035400 B100-99.
035500     EXIT.
035600
035700******************************************************************
035800* Initialisierung von Feldern und Strukturen
035900******************************************************************
036000 C000-INIT SECTION.
036100 C000-00.
036200     INITIALIZE SCHALTER
036300                RD-SHIFT-RECORD
036400                RD-RATE-RECORD
036500                LINK-REC
036600     MOVE ZERO TO C4-LINE-COUNT
036700     .
036800 C000-99.
036900     EXIT.
037000
037100******************************************************************
037200* Dateien oeffnen
037300******************************************************************
037400 F100-OPEN-FILES SECTION.
037500 F100-00.
037600     OPEN INPUT  SHIFT-RATE-FILE
037700     IF FILE-NOK
037800        DISPLAY "Fehler beim Oeffnen SHIFTIN: " FILE-STATUS
037900        SET PRG-ABBRUCH TO TRUE
038000        EXIT SECTION
038100     END-IF
038200
038300     OPEN OUTPUT PAY-RESULT-FILE
038400     IF FILE-NOK
038500        DISPLAY "Fehler beim Oeffnen PAYOUT: " FILE-STATUS
038600        SET PRG-ABBRUCH TO TRUE
038700     END-IF
038800     .
038900 F100-99.
039000     EXIT.
039100
039200******************************************************************
039300* Naechste Zeile aus SHIFTIN lesen
039400******************************************************************
039500 D100-READ-LINE SECTION.
039600 D100-00.
039700     READ SHIFT-RATE-FILE INTO CUR-LINE
039800         AT END SET MSG-EOF TO TRUE
039900         NOT AT END ADD 1 TO C4-LINE-COUNT
040000     END-READ
040100     .
040200 D100-99.
040300     EXIT.
040400
040500******************************************************************
040600* 1. Satz (Schichtzeiten) zerlegen
040700******************************************************************
040800 D200-PARSE-SHIFT-LINE SECTION.
040900 D200-00.
041000     MOVE CLS-START (1:4)    TO RD-SS-YEAR
041100     MOVE CLS-START (6:2)    TO RD-SS-MONTH
041200     MOVE CLS-START (9:2)    TO RD-SS-DAY
041300     MOVE CLS-START (12:2)   TO RD-SS-HOUR
041400     MOVE CLS-START (15:2)   TO RD-SS-MINUTE
041500     MOVE CLS-START (18:2)   TO RD-SS-SECOND
041600
041700     MOVE CLS-END   (1:4)    TO RD-SE-YEAR
041800     MOVE CLS-END   (6:2)    TO RD-SE-MONTH
041900     MOVE CLS-END   (9:2)    TO RD-SE-DAY
042000     MOVE CLS-END   (12:2)   TO RD-SE-HOUR
042100     MOVE CLS-END   (15:2)   TO RD-SE-MINUTE
042200     MOVE CLS-END   (18:2)   TO RD-SE-SECOND
042300     .
042400 D200-99.
042500     EXIT.
042600
042700******************************************************************
042800* 2. bis 5. Satz (Rate-Tabelle) lesen und zerlegen
042900******************************************************************
043000 D210-READ-RATE-TABLE SECTION.
043100 D210-00.
043200     PERFORM D210-10 VARYING RD-RATE-IX FROM 1 BY 1
043300               UNTIL RD-RATE-IX > 4 OR PRG-ABBRUCH
043400     .
043500 D210-10.
043600     PERFORM D100-READ-LINE
043700     IF MSG-EOF
043800        DISPLAY "Rate-Tabelle in SHIFTIN unvollstaendig"
043900        SET PRG-ABBRUCH TO TRUE
044000     ELSE
044100        MOVE CLR-KIND            TO RD-RATE-KIND (RD-RATE-IX)
044200        MOVE CLR-START (1:2)     TO RD-RATE-START-HH (RD-RATE-IX)
044300        MOVE CLR-START (4:2)     TO RD-RATE-START-MM (RD-RATE-IX)
044400        MOVE CLR-START (7:2)     TO RD-RATE-START-SS (RD-RATE-IX)
044500        MOVE CLR-END   (1:2)     TO RD-RATE-END-HH   (RD-RATE-IX)
044600        MOVE CLR-END   (4:2)     TO RD-RATE-END-MM   (RD-RATE-IX)
044700        MOVE CLR-END   (7:2)     TO RD-RATE-END-SS   (RD-RATE-IX)
044800        MOVE CLR-VALUE           TO RD-RATE-VALUE    (RD-RATE-IX)
044900     END-IF
045000     .
045100 D210-99.
045200     EXIT.
045300
045400******************************************************************
045500* LINK-REC aus den zerlegten Saetzen aufbauen
045600******************************************************************
045700 D250-FILL-LINK-REC SECTION.
045800 D250-00.
045900     MOVE ZERO             TO LINK-RC
046000     MOVE CORR RD-SHIFT-START TO LINK-SHIFT-START
046100     MOVE CORR RD-SHIFT-END   TO LINK-SHIFT-END
046200
046300     PERFORM D250-10 VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > 4
046400     .
046500 D250-10.
046600     MOVE RD-RATE-KIND     (C4-I1) TO LINK-RATE-KIND     (C4-I1)
046700     MOVE RD-RATE-START-HH (C4-I1) TO LINK-RATE-START-HH (C4-I1)
046800     MOVE RD-RATE-START-MM (C4-I1) TO LINK-RATE-START-MM (C4-I1)
046900     MOVE RD-RATE-START-SS (C4-I1) TO LINK-RATE-START-SS (C4-I1)
047000     MOVE RD-RATE-END-HH   (C4-I1) TO LINK-RATE-END-HH   (C4-I1)
047100     MOVE RD-RATE-END-MM   (C4-I1) TO LINK-RATE-END-MM   (C4-I1)
047200     MOVE RD-RATE-END-SS   (C4-I1) TO LINK-RATE-END-SS   (C4-I1)
047300     MOVE RD-RATE-VALUE    (C4-I1) TO LINK-RATE-VALUE    (C4-I1)
047400     .
047500 D250-99.
047600     EXIT.
047700
047800******************************************************************
047900* Ausgabesatz VALUE=nnnnnnnnn schreiben
048000******************************************************************
048100 D300-WRITE-RESULT SECTION.
048200 D300-00.
048300     MOVE SPACES         TO PR-RESULT-LINE
048400     MOVE LINK-VALUE     TO PR-VALUE
048500     MOVE PR-RESULT-AREA TO PR-RESULT-LINE
048600     WRITE PR-RESULT-LINE
048700
048800     MOVE LINK-VALUE     TO D-TRACE-VALUE
048900     STRING "Schichtwert: " DELIMITED BY SIZE,
049000            D-TRACE-VALUE-ED DELIMITED BY SIZE
049100       INTO ZEILE
049200     DISPLAY ZEILE
049300     .
049400 D300-99.
049500     EXIT.
049600
049700******************************************************************
049800* ENDE Source-Programm
049900******************************************************************
